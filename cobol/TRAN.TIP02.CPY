000100      *****************************************************************
000200      * TRAN.TIP02  -- PORTFOLIO TRANSACTION REQUEST RECORD LAYOUT
000300      * AUTHOR.  DST.  MODIFIED BY SHREENI.
000400      * DATE WRITTEN.  07/01/2009.
000500      *-----------------------------------------------------------------
000600      * ONE RECORD PER BUY / SELL / UPDATE / SEARCH / GETGN REQUEST
000700      * FED TO PORT.TIP09 IN ORDER.  ALL FIVE REQUEST KINDS SHARE THE
000800      * ONE PHYSICAL LAYOUT BELOW -- A GIVEN REQUEST ONLY POPULATES
000900      * THE FIELDS IT NEEDS, THE REST ARRIVE AS SPACES/ZEROS.
001000      *-----------------------------------------------------------------
001100      * TRAN-CODE IS ONLY SIX BYTES WIDE, SO THE REALIZED-GAIN REPORT
001200      * REQUEST (WHICH THE BUSINESS CALLS "GETGAIN") IS CARRIED AS THE
001300      * HOUSE ABBREVIATION 'GETGN ' ON THE WIRE -- SEE 88 LEVEL BELOW.
001400      *-----------------------------------------------------------------
001500      * 2009-07-01 DST/SHR   ORIGINAL LAYOUT - DIRECT FINANCIAL ACTIVITY
001600      * 2011-03-22 DST/KMP   TKT# TA-5571  RETAIL ACCT LINE CONVERSION
001700      * 2011-04-02 DST/KMP   TKT# TA-5588  ADDED SEARCH KEYWORD/RANGE
001800      *****************************************************************
001900       01  TRAN-REQUEST-RECORD.
002000           05  TRAN-RECORD-TYPE-CDE           PIC X(3).
002100               88  TRAN-TYPE-DETAIL               VALUE 'TTL'.
002200           05  TRAN-SEQUENCE-NBR               PIC 9(3).
002300           05  TRAN-REQUEST-AREA.
002400               10  TRAN-CODE                   PIC X(6).
002500                   88  TRAN-CODE-BUY                VALUE 'BUY   '.
002600                   88  TRAN-CODE-SELL               VALUE 'SELL  '.
002700                   88  TRAN-CODE-UPDATE             VALUE 'UPDATE'.
002800                   88  TRAN-CODE-SEARCH             VALUE 'SEARCH'.
002900                   88  TRAN-CODE-GETGAIN            VALUE 'GETGN '.
003000               10  TRAN-TYPE-CDE                PIC X(10).
003100                   88  TRAN-TYPE-IS-STOCK           VALUE 'stock     '.
003200                   88  TRAN-TYPE-IS-FUND            VALUE 'mutualfund'.
003300               10  TRAN-SYMBOL                  PIC X(6).
003400               10  TRAN-NAME                    PIC X(40).
003500               10  TRAN-QUANTITY                PIC 9(7).
003600               10  TRAN-PRICE                   PIC 9(7)V99.
003700               10  TRAN-KEYWORD                 PIC X(40).
003800               10  TRAN-MIN-PRICE               PIC 9(7)V99.
003900                   88  TRAN-MIN-PRICE-NOT-SUPPLIED  VALUE ZERO.
004000               10  TRAN-MAX-PRICE               PIC 9(7)V99.
004100                   88  TRAN-MAX-PRICE-NOT-SUPPLIED  VALUE ZERO.
004200               10  FILLER                       PIC X(8).
