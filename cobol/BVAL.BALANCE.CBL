000100      *****************************************************************
000200      * BVAL.BALANCE  -- BOOK VALUE / REALIZED GAIN BALANCING
000300      * AUTHOR.  D. L. HUANG.
000400      * INSTALLATION.  DST SYSTEMS - TA BATCH.
000500      * DATE WRITTEN.  06/30/1988.
000600      * DATE COMPILED.  06/30/1988.
000700      * SECURITY.  COMPANY CONFIDENTIAL - TA BATCH PRODUCTION LIBRARY.
000800      *-----------------------------------------------------------------
000900      * CALLED SUBPROGRAM -- CARRIES THE STOCK/MUTUAL FUND COMMISSION
001000      * AND REDEMPTION FEE MATH OUT OF PORT.TIP09 SO THE TWO INVESTMENT
001100      * TYPES' BUY-COST AND SELL-GAIN FORMULAS LIVE IN ONE PLACE AND
001200      * GET BALANCED THE SAME WAY FOR BOTH.
001300      *-----------------------------------------------------------------
001400      * CHANGE LOG.
001500      * 06/30/1988 DLH           ORIGINAL PROGRAM - COMMISSION MATH
001600      * 02/04/1989 DLH           TKT TA-0309 ADDED MUTUAL FUND FEE MATH
001700      * 07/08/1991 WPB           TKT TA-0455 FRACTION PRECISION 4 DEC
001800      * 10/02/1993 WPB           TKT TA-0561 ZERO-QTY SELL REJECT EDIT
001900      * 03/11/1994 SRN           TKT TA-0620 SPLIT OUT OF PORT.TIP09
002000      * 08/19/1994 SRN           TKT TA-0654 FEE TABLE VIEW ADDED
002100      * 11/30/1998 KMP           TKT TA-1188 Y2K CERT - REVIEWED, PASSED
002200      * 06/07/1999 KMP           TKT TA-1203 Y2K CERT - PROD SIGN-OFF
002300      * 09/18/2001 TFQ           TKT TA-1477 ZERO-QTY STOCK SELL REJECT
002400      * 02/27/2004 TFQ           TKT TA-1690 ROUNDING MATCHED TO ONLINE
002500      * 03/22/2011 KMP           TKT TA-5571 RETAIL ACCT LINE CONVERSION
002600      * 04/25/2011 KMP           TKT TA-5599 ADDED POINT-IN-TIME GAIN CALC
002700      * 05/16/2011 KMP           TKT TA-5608 ADDED SHARED UNREALIZED GAIN
002800      *****************************************************************
002900       IDENTIFICATION DIVISION.
003000       PROGRAM-ID. BOOK-VALUE-BALANCING.
003100           AUTHOR. D. L. HUANG.
003200           INSTALLATION. DST SYSTEMS - TA BATCH.
003300           DATE-WRITTEN. 06/30/1988.
003400           DATE-COMPILED. 06/30/1988.
003500           SECURITY. COMPANY CONFIDENTIAL - TA BATCH PRODUCTION LIBRARY.
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM
004000           CLASS BVAL-NUMERIC-SIGN-CLASS IS "+" THRU "9".
004100       DATA DIVISION.
004200       WORKING-STORAGE SECTION.
004300      *-----------------------------------------------------------------
004400      * STANDALONE CALL COUNTER -- HOW MANY TIMES THIS RUN HAS CALLED
004500      * INTO THIS SUBPROGRAM, ACROSS BOTH BUY AND SELL FUNCTION CODES.
004600      *-----------------------------------------------------------------
004700       77  BVAL-CALL-COUNT                 PIC S9(7) COMP VALUE ZERO.
004800      *-----------------------------------------------------------------
004900      * FIXED FEE CONSTANTS -- STOCK COMMISSION AND FUND REDEMPTION
005000      * FEE, SAME ON EVERY BUY/SELL REGARDLESS OF QUANTITY OR PRICE.
005100      *-----------------------------------------------------------------
005200       01  BVAL-CONSTANT-AREA.
005300           05  BVAL-STOCK-COMMISSION           PIC 9(3)V99
005400                                                VALUE 9.99.
005500           05  BVAL-FUND-REDEMPTION-FEE        PIC 9(3)V99
005600                                                VALUE 45.00.
005700           05  FILLER                          PIC X(10).
005800      *-----------------------------------------------------------------
005900      * FEE-BY-TYPE TABLE VIEW OF THE SAME TWO CONSTANTS ABOVE --
006000      * ENTRY 1 IS THE STOCK COMMISSION, ENTRY 2 IS THE FUND FEE, SO
006100      * THE BUY/SELL PARAGRAPHS CAN PULL THE RIGHT FEE BY TYPE WITHOUT
006200      * DUPLICATING THE STOCK-VS-FUND IF-TEST A THIRD TIME.
006300      *-----------------------------------------------------------------
006400           05  BVAL-FEE-TABLE-VIEW REDEFINES BVAL-STOCK-COMMISSION.
006500               10  BVAL-FEE-AMOUNT OCCURS 2 TIMES
006600                                                PIC 9(3)V99.
006700               10  FILLER                      PIC X(10).
006800      *-----------------------------------------------------------------
006900      * WORK AREA FOR THE PROPORTIONAL BOOK-VALUE REDUCTION FORMULA,
007000      * SHARED BY BOTH INVESTMENT TYPES ON A PARTIAL SELL.
007100      *-----------------------------------------------------------------
007200       01  BVAL-WORK-AREA.
007300           05  BVAL-REMAINING-QTY              PIC 9(7) COMP.
007400           05  BVAL-PROCEEDS-AMOUNT            PIC S9(9)V99.
007500           05  BVAL-PRORATED-BOOK-VALUE        PIC S9(9)V99.
007600           05  FILLER                          PIC X(05).
007700      *-----------------------------------------------------------------
007800      * FRACTIONAL INTERMEDIATE VALUES -- CARRIED TO FOUR DECIMALS SO
007900      * THE FINAL ROUND TO TWO DECIMALS MATCHES THE ONLINE SYSTEM'S
008000      * FLOATING-POINT ARITHMETIC AS CLOSELY AS FIXED COBOL ALLOWS.
008100      *-----------------------------------------------------------------
008200       01  BVAL-FRACTION-AREA.
008300           05  BVAL-SOLD-FRACTION              PIC S9(3)V9999.
008400           05  BVAL-KEPT-FRACTION              PIC S9(3)V9999.
008500           05  FILLER                          PIC X(05).
008600       LINKAGE SECTION.
008700       01  LK-BVAL-LINKAGE-AREA.
008800           05  LK-BVAL-FUNCTION-CDE            PIC X(4).
008900               88  LK-BVAL-FUNCTION-BUY            VALUE 'BUY '.
009000               88  LK-BVAL-FUNCTION-SELL           VALUE 'SELL'.
009100               88  LK-BVAL-FUNCTION-GAIN           VALUE 'GAIN'.
009200               88  LK-BVAL-FUNCTION-UGAIN          VALUE 'UGAN'.
009300           05  LK-BVAL-TYPE-CDE                 PIC X(10).
009400               88  LK-BVAL-TYPE-STOCK               VALUE 'stock     '.
009500               88  LK-BVAL-TYPE-FUND                VALUE 'mutualfund'.
009600           05  LK-BVAL-AMOUNT-AREA.
009700               10  LK-BVAL-QUANTITY             PIC 9(7).
009800               10  LK-BVAL-PRICE                PIC 9(7)V99.
009900               10  LK-BVAL-CURRENT-QTY          PIC 9(7).
010000               10  LK-BVAL-CURRENT-BOOK-VALUE   PIC S9(9)V99.
010100               10  LK-BVAL-NEW-BOOK-VALUE       PIC S9(9)V99.
010200               10  LK-BVAL-GAIN-AMOUNT          PIC S9(9)V99.
010300      *-----------------------------------------------------------------
010400      * STOCK-LEG AND FUND-LEG ALIASES OF THE SAME AMOUNT AREA, SAME
010500      * REASON AS INVT.TIP01'S STOCK/FUND ALIAS AREAS -- THE CALLING
010600      * PARAGRAPH THAT ALREADY KNOWS WHICH LEG IT IS HANDLING CAN SAY
010700      * SO IN THE DATA NAME.  NOT REFERENCED BY THIS SUBPROGRAM'S OWN
010800      * LOGIC, WHICH STAYS TYPE-NEUTRAL; HELD FOR CALLERS THAT TRACE
010900      * A DUMP BACK TO A SPECIFIC LEG.
011000      *-----------------------------------------------------------------
011100           05  LK-BVAL-STOCK-AMOUNT-AREA REDEFINES LK-BVAL-AMOUNT-AREA.
011200               10  LK-BVAL-STOCK-QUANTITY        PIC 9(7).
011300               10  LK-BVAL-STOCK-PRICE           PIC 9(7)V99.
011400               10  LK-BVAL-STOCK-CURRENT-QTY     PIC 9(7).
011500               10  LK-BVAL-STOCK-CURRENT-BKVAL   PIC S9(9)V99.
011600               10  LK-BVAL-STOCK-NEW-BOOK-VALUE  PIC S9(9)V99.
011700               10  LK-BVAL-STOCK-GAIN-AMOUNT     PIC S9(9)V99.
011800           05  LK-BVAL-FUND-AMOUNT-AREA REDEFINES LK-BVAL-AMOUNT-AREA.
011900               10  LK-BVAL-FUND-QUANTITY         PIC 9(7).
012000               10  LK-BVAL-FUND-PRICE            PIC 9(7)V99.
012100               10  LK-BVAL-FUND-CURRENT-QTY      PIC 9(7).
012200               10  LK-BVAL-FUND-CURRENT-BKVAL    PIC S9(9)V99.
012300               10  LK-BVAL-FUND-NEW-BOOK-VALUE   PIC S9(9)V99.
012400               10  LK-BVAL-FUND-GAIN-AMOUNT      PIC S9(9)V99.
012500           05  LK-BVAL-SALE-INVALID-SW          PIC X.
012600               88  LK-BVAL-SALE-IS-INVALID          VALUE 'Y'.
012700               88  LK-BVAL-SALE-IS-VALID            VALUE 'N'.
012800           05  FILLER                           PIC X(05).
012900       PROCEDURE DIVISION USING LK-BVAL-LINKAGE-AREA.
013000      *-----------------------------------------------------------------
013100       0000-BVAL-MAIN-RTN.
013200           ADD 1 TO BVAL-CALL-COUNT.
013300           MOVE ZERO TO LK-BVAL-NEW-BOOK-VALUE.
013400           MOVE ZERO TO LK-BVAL-GAIN-AMOUNT.
013500           SET LK-BVAL-SALE-IS-VALID TO TRUE.
013600           EVALUATE TRUE
013700               WHEN LK-BVAL-FUNCTION-BUY
013800                   PERFORM 1000-BUY-CALC-RTN
013900                       THRU 1000-BUY-CALC-EXIT
014000               WHEN LK-BVAL-FUNCTION-GAIN
014100                   PERFORM 3000-CALC-POINT-GAIN-RTN
014200                       THRU 3000-CALC-POINT-GAIN-EXIT
014300               WHEN LK-BVAL-FUNCTION-UGAIN
014400                   PERFORM 3500-CALC-UNREALIZED-GAIN-RTN
014500                       THRU 3500-CALC-UNREALIZED-GAIN-EXIT
014600               WHEN OTHER
014700                   PERFORM 2000-SELL-CALC-RTN
014800                       THRU 2000-SELL-CALC-EXIT
014900           END-EVALUATE.
015000           GOBACK.
015100      *-----------------------------------------------------------------
015200      * BUY-COST FORMULA. STOCK ADDS THE FIXED COMMISSION TO THE COST
015300      * OF SHARES BOUGHT; A MUTUAL FUND BUY CARRIES NO FEE AT ALL.
015400      *-----------------------------------------------------------------
015500       1000-BUY-CALC-RTN.
015600           IF LK-BVAL-TYPE-STOCK
015700               COMPUTE LK-BVAL-NEW-BOOK-VALUE ROUNDED =
015800                   (LK-BVAL-QUANTITY * LK-BVAL-PRICE)
015900                       + BVAL-FEE-AMOUNT (1)
016000           ELSE
016100               COMPUTE LK-BVAL-NEW-BOOK-VALUE ROUNDED =
016200                   LK-BVAL-QUANTITY * LK-BVAL-PRICE
016300           END-IF.
016400       1000-BUY-CALC-EXIT.
016500           EXIT.
016600      *-----------------------------------------------------------------
016700      * SELL FORMULA. INVALID IF SELLING MORE THAN IS HELD, OR IF THE
016800      * HELD QUANTITY IS ALREADY ZERO (STOCK ONLY -- A FUND POSITION
016900      * NEVER SITS AT ZERO QUANTITY LONG ENOUGH TO BE SOLD AGAINST).
017000      * OTHERWISE: PAYMENT LESS THE TYPE'S FEE, GAIN AGAINST THE
017100      * PRORATED SHARE OF BOOK VALUE, THEN THE PROPORTIONAL REDUCTION
017200      * OF BOOK VALUE FOR WHATEVER QUANTITY REMAINS HELD.
017300      *-----------------------------------------------------------------
017400       2000-SELL-CALC-RTN.
017500           SET LK-BVAL-SALE-IS-VALID TO TRUE.
017600           IF LK-BVAL-QUANTITY > LK-BVAL-CURRENT-QTY
017700               SET LK-BVAL-SALE-IS-INVALID TO TRUE
017800               GO TO 2000-SELL-CALC-EXIT
017900           END-IF.
018000           IF LK-BVAL-TYPE-STOCK AND LK-BVAL-CURRENT-QTY = ZERO
018100               SET LK-BVAL-SALE-IS-INVALID TO TRUE
018200               GO TO 2000-SELL-CALC-EXIT
018300           END-IF.
018400           IF LK-BVAL-TYPE-STOCK
018500               COMPUTE BVAL-PROCEEDS-AMOUNT ROUNDED =
018600                   (LK-BVAL-QUANTITY * LK-BVAL-PRICE)
018700                       - BVAL-FEE-AMOUNT (1)
018800           ELSE
018900               COMPUTE BVAL-PROCEEDS-AMOUNT ROUNDED =
019000                   (LK-BVAL-QUANTITY * LK-BVAL-PRICE)
019100                       - BVAL-FEE-AMOUNT (2)
019200           END-IF.
019300           COMPUTE BVAL-SOLD-FRACTION ROUNDED =
019400               LK-BVAL-QUANTITY / LK-BVAL-CURRENT-QTY.
019500           COMPUTE BVAL-PRORATED-BOOK-VALUE ROUNDED =
019600               LK-BVAL-CURRENT-BOOK-VALUE * BVAL-SOLD-FRACTION.
019700           COMPUTE LK-BVAL-GAIN-AMOUNT ROUNDED =
019800               BVAL-PROCEEDS-AMOUNT - BVAL-PRORATED-BOOK-VALUE.
019900           SUBTRACT LK-BVAL-QUANTITY FROM LK-BVAL-CURRENT-QTY
020000               GIVING BVAL-REMAINING-QTY.
020100           IF BVAL-REMAINING-QTY = ZERO
020200               MOVE ZERO TO LK-BVAL-NEW-BOOK-VALUE
020300           ELSE
020400               COMPUTE BVAL-KEPT-FRACTION ROUNDED =
020500                   BVAL-REMAINING-QTY / LK-BVAL-CURRENT-QTY
020600               COMPUTE LK-BVAL-NEW-BOOK-VALUE ROUNDED =
020700                   LK-BVAL-CURRENT-BOOK-VALUE * BVAL-KEPT-FRACTION
020800           END-IF.
020900       2000-SELL-CALC-EXIT.
021000           EXIT.
021100      *-----------------------------------------------------------------
021200      * POINT-IN-TIME (UNREALIZED-STYLE) GAIN, FOR DISPLAY ONLY -- NOT
021300      * CARRIED TO THE PORTFOLIO REALIZED-GAIN ACCUMULATOR AND NOT
021400      * ROUNDED. (QTY * PRICE) LESS CURRENT BOOK VALUE LESS THE TYPE'S
021500      * FEE.  NO CALLER IN THIS BATCH RUN REACHES THIS FUNCTION CODE
021600      * YET -- THE ONLINE SYSTEM'S OWN DISPLAY-ONLY CALLER OF THIS SAME
021700      * FORMULA IS ALSO NEVER INVOKED FROM ITS BATCH PATH.  LEFT HERE
021800      * CALLABLE FOR WHEN A DISPLAY OR INQUIRY RUN NEEDS IT. 2011-04-25
021900      * KMP TKT TA-5599.
022000      *-----------------------------------------------------------------
022100       3000-CALC-POINT-GAIN-RTN.
022200           IF LK-BVAL-TYPE-STOCK
022300               COMPUTE LK-BVAL-GAIN-AMOUNT =
022400                   (LK-BVAL-QUANTITY * LK-BVAL-PRICE)
022500                       - LK-BVAL-CURRENT-BOOK-VALUE
022600                       - BVAL-FEE-AMOUNT (1)
022700           ELSE
022800               COMPUTE LK-BVAL-GAIN-AMOUNT =
022900                   (LK-BVAL-QUANTITY * LK-BVAL-PRICE)
023000                       - LK-BVAL-CURRENT-BOOK-VALUE
023100                       - BVAL-FEE-AMOUNT (2)
023200           END-IF.
023300       3000-CALC-POINT-GAIN-EXIT.
023400           EXIT.
023500      *-----------------------------------------------------------------
023600      * SHARED UNREALIZED-GAIN FORMULA (INVESTMENT BASE CLASS, NOT THE
023700      * STOCK/FUND getGain() ABOVE) -- QTY * PRICE LESS CURRENT BOOK
023800      * VALUE, NO FEE TERM AT ALL, ROUNDED TO 2 DECIMALS.  TYPE-NEUTRAL,
023900      * SO UNLIKE 3000 ABOVE THERE IS NO STOCK/FUND BRANCH HERE. SAME
024000      * UNCALLED-BUT-CALLABLE STATUS AS 3000 -- NO TRANSACTION CODE IN
024100      * THIS BATCH RUN REACHES THIS FUNCTION CODE EITHER. 2011-05-16
024200      * KMP TKT TA-5608.
024300      *-----------------------------------------------------------------
024400       3500-CALC-UNREALIZED-GAIN-RTN.
024500           COMPUTE LK-BVAL-GAIN-AMOUNT ROUNDED =
024600               (LK-BVAL-QUANTITY * LK-BVAL-PRICE)
024700                   - LK-BVAL-CURRENT-BOOK-VALUE.
024800       3500-CALC-UNREALIZED-GAIN-EXIT.
024900           EXIT.
