000100      *****************************************************************
000200      * GNRP.TIP03  -- REALIZED GAIN / SEARCH RESULT OUTPUT LAYOUT
000300      * AUTHOR.  DST.  MODIFIED BY SHREENI.
000400      * DATE WRITTEN.  07/01/2009.
000500      *-----------------------------------------------------------------
000600      * ONE PHYSICAL LINE AREA SHARED BY TWO OUTPUT FILES --
000700      * GAIN-REPORT-FILE (GNRP-DETAIL-AREA / GNRP-TOTAL-AREA) AND
000800      * SEARCH-RESULTS-FILE (GNRP-SEARCH-AREA).  THE CALLING PARAGRAPH
000900      * MOVES SPACES TO GNRP-OUTPUT-LINE AND BUILDS THE AREA IT NEEDS
001000      * BEFORE THE WRITE, EXACTLY AS APR.TIP03 DID FOR ITS DETAIL AND
001100      * TRAILER TRANSMIT AREAS.
001200      *-----------------------------------------------------------------
001300      * 2009-07-01 DST/SHR   ORIGINAL LAYOUT - ACCOUNT POSITION REPORT
001400      * 2009-11-09 DST/SHR   RENUMBERED FIELDS PER TA RECON REQUEST 4410
001500      * 2011-03-22 DST/KMP   TKT# TA-5571  RETAIL ACCT LINE CONVERSION
001600      * 2011-04-02 DST/KMP   TKT# TA-5588  ADDED SEARCH RESULT AREA
001700      * 2011-05-16 DST/KMP   TKT# TA-5609  GAIN COLUMNS LEADING SEP SIGN
001800      *****************************************************************
001900       01  GNRP-OUTPUT-LINE.
002000           05  GNRP-RECORD-TYPE-CDE            PIC X(3).
002100               88  GNRP-TYPE-DETAIL                VALUE 'DTL'.
002200               88  GNRP-TYPE-TOTAL                  VALUE 'TOT'.
002300           05  GNRP-DETAIL-AREA.
002400               10  GNRP-SYMBOL                  PIC X(6).
002500               10  FILLER                       PIC X(2).
002600               10  GNRP-REALIZED-GAIN           PIC S9(9)V99
002700                   SIGN IS LEADING SEPARATE CHARACTER.
002800               10  FILLER                       PIC X(37).
002900      *-----------------------------------------------------------------
003000      * TRAILER AREA -- ONE TOTAL LINE AFTER THE LAST DETAIL LINE OF A
003100      * GIVEN GETGN REQUEST.  REDEFINES THE DETAIL AREA SO THE TOTAL
003200      * USES THE SAME PRINT COLUMNS AS THE SYMBOL/GAIN DETAIL LINES.
003300      *-----------------------------------------------------------------
003400           05  GNRP-TOTAL-AREA REDEFINES GNRP-DETAIL-AREA.
003500               10  GNRP-TOTAL-LITERAL           PIC X(6).
003600                   88  GNRP-TOTAL-LITERAL-VALID     VALUE 'TOTAL '.
003700               10  FILLER                       PIC X(2).
003800               10  GNRP-TOTAL-GAIN              PIC S9(9)V99
003900                   SIGN IS LEADING SEPARATE CHARACTER.
004000               10  FILLER                       PIC X(37).
004100      *-----------------------------------------------------------------
004200      * SEARCH RESULT AREA -- A FULL INVT-POSITION-RECORD SHAPE, SAME
004300      * FIELD-FOR-FIELD LAYOUT AS INVT.TIP01, OVERLAID ON THE OUTPUT
004400      * LINE SO SEARCH-RESULTS-FILE CAN CARRY A WHOLE MATCHING POSITION.
004500      *-----------------------------------------------------------------
004600           05  GNRP-SEARCH-AREA REDEFINES GNRP-DETAIL-AREA.
004700               10  GNRP-SRCH-TYPE-CDE           PIC X(10).
004800               10  GNRP-SRCH-SYMBOL             PIC X(6).
004900               10  GNRP-SRCH-NAME               PIC X(40).
005000               10  GNRP-SRCH-QUANTITY           PIC 9(7).
005100               10  GNRP-SRCH-PRICE              PIC 9(7)V99.
005200               10  GNRP-SRCH-BOOK-VALUE         PIC S9(9)V99.
005300               10  FILLER                       PIC X(3).
