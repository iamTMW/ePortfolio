000100      *****************************************************************
000200      * KEYW.R00858  -- NAME / KEYWORD TOKEN MATCH
000300      * AUTHOR.  W. P. BRANNIGAN.
000400      * INSTALLATION.  DST SYSTEMS - TA BATCH.
000500      * DATE WRITTEN.  11/20/1990.
000600      * DATE COMPILED.  11/20/1990.
000700      * SECURITY.  COMPANY CONFIDENTIAL - TA BATCH PRODUCTION LIBRARY.
000800      *-----------------------------------------------------------------
000900      * CALLED SUBPROGRAM -- TESTS WHETHER EVERY WHITESPACE-SEPARATED
001000      * WORD IN A SEARCH KEYWORD STRING APPEARS AS A WHOLE WORD SOME-
001100      * WHERE IN AN INVESTMENT NAME, CASE-INSENSITIVE.  NOT A SUBSTRING
001200      * TEST -- "CAP" DOES NOT MATCH INSIDE "CAPITAL".  AN EMPTY
001300      * KEYWORD STRING IS TREATED AS A MATCH BY THE CALLER, NOT HERE.
001400      *-----------------------------------------------------------------
001500      * CHANGE LOG.
001600      * 11/20/1990 WPB           ORIGINAL PROGRAM - ACCT NAME KEYWORD
001700      * 07/08/1991 WPB           TKT TA-0455 10-WORD TOKEN TABLE LIMIT
001800      * 04/15/1992 WPB           TKT TA-0498 CASE-FOLD BEFORE COMPARE
001900      * 03/11/1994 SRN           TKT TA-0620 ALL-KEYWORDS-MUST-MATCH
002000      * 08/19/1994 SRN           TKT TA-0654 CHAR-AT-A-TIME NAME VIEW
002100      * 11/30/1998 KMP           TKT TA-1188 Y2K CERT - REVIEWED, PASSED
002200      * 06/07/1999 KMP           TKT TA-1203 Y2K CERT - PROD SIGN-OFF
002300      * 09/18/2001 TFQ           TKT TA-1477 EMPTY-KEYWORD SAFE DEFAULT
002400      * 02/27/2004 TFQ           TKT TA-1690 CALL-COUNT ADDED FOR AUDIT
002500      * 03/22/2011 KMP           TKT TA-5571 RETAIL ACCT LINE CONVERSION
002600      * 04/02/2011 KMP           TKT TA-5588 WHOLE-TOKEN MATCH ONLY
002700      *****************************************************************
002800       IDENTIFICATION DIVISION.
002900       PROGRAM-ID. NAME-KEYWORD-MATCH.
003000           AUTHOR. W. P. BRANNIGAN.
003100           INSTALLATION. DST SYSTEMS - TA BATCH.
003200           DATE-WRITTEN. 11/20/1990.
003300           DATE-COMPILED. 11/20/1990.
003400           SECURITY. COMPANY CONFIDENTIAL - TA BATCH PRODUCTION LIBRARY.
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS KEYW-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z".
004000       DATA DIVISION.
004100       WORKING-STORAGE SECTION.
004200      *-----------------------------------------------------------------
004300      * CASE-FOLD TRANSLATE TABLES -- UPPERCASE THE NAME AND THE
004400      * KEYWORD STRING BEFORE TOKEN COMPARISON SO THE TEST IS TRULY
004500      * CASE-INSENSITIVE REGARDLESS OF HOW THE RECORDS WERE KEYED.
004600      *-----------------------------------------------------------------
004700       01  KEYW-TRANSLATE-AREA.
004800           05  KEYW-LOWER-ALPHABET             PIC X(26)
004900               VALUE "abcdefghijklmnopqrstuvwxyz".
005000           05  KEYW-UPPER-ALPHABET             PIC X(26)
005100               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005200           05  FILLER                          PIC X(05).
005300      *-----------------------------------------------------------------
005400      * WORKING COPIES OF THE NAME AND KEYWORD TEXT, UPPERCASED, AND
005500      * THE UNSTRING TOKEN TABLES USED TO WALK BOTH WORD BY WORD.
005600      *-----------------------------------------------------------------
005700       01  KEYW-WORK-AREA.
005800           05  KEYW-NAME-UPPER                 PIC X(40).
005900      *-----------------------------------------------------------------
006000      * CHARACTER-AT-A-TIME VIEW OF THE UPPERCASED NAME, HELD FOR THE
006100      * SAME REASON INVT.TIP01 CARRIES A STOCK AND A FUND ALIAS OF ITS
006200      * POSITION AREA -- A DOWNSTREAM DEBUG EDIT THAT WALKS THE NAME
006300      * ONE BYTE AT A TIME SHOULD NOT HAVE TO REDECLARE THE STORAGE.
006400      *-----------------------------------------------------------------
006500           05  KEYW-NAME-CHAR-VIEW REDEFINES KEYW-NAME-UPPER.
006600               10  KEYW-NAME-CHAR OCCURS 40 TIMES
006700                                                PIC X.
006800           05  KEYW-KEYWORD-UPPER              PIC X(40).
006900           05  KEYW-NAME-TOKEN-COUNT           PIC S9(4) COMP.
007000           05  KEYW-KEYWORD-TOKEN-COUNT        PIC S9(4) COMP.
007100           05  KEYW-ALL-FOUND-SW               PIC X VALUE 'Y'.
007200               88  KEYW-ALL-TOKENS-FOUND           VALUE 'Y'.
007300               88  KEYW-SOME-TOKEN-MISSING         VALUE 'N'.
007400           05  KEYW-THIS-FOUND-SW              PIC X.
007500               88  KEYW-THIS-TOKEN-FOUND           VALUE 'Y'.
007600           05  FILLER                          PIC X(05).
007700      *-----------------------------------------------------------------
007800      * STANDALONE SUBSCRIPTS AND THE CALL-AUDIT COUNTER -- NOT PART OF
007900      * ANY RECORD OR WORK GROUP, SO CARRIED AS 77-LEVELS, SAME AS THE
008000      * OLD R00858 BATCH STEP DID BEFORE THIS ROUTINE WAS SPLIT OUT.
008100      * TKT TA-1690 ADDED THE CALL COUNT FOR PER-RUN USAGE AUDITING.
008200      *-----------------------------------------------------------------
008300       77  WS-SUB-K                            PIC S9(4) COMP.
008400       77  WS-SUB-N                            PIC S9(4) COMP.
008500       77  KEYW-CALL-COUNT                      PIC S9(7) COMP VALUE ZERO.
008600      *-----------------------------------------------------------------
008700      * NAME WORD TABLE -- UP TO 10 WORDS OF AN INVESTMENT NAME.
008800      *-----------------------------------------------------------------
008900       01  KEYW-NAME-TOKEN-AREA.
009000           05  KEYW-NAME-TOKEN OCCURS 10 TIMES PIC X(40).
009100      *-----------------------------------------------------------------
009200      * ALTERNATE VIEW OF THE NAME WORD TABLE -- A FLAT 400-BYTE IMAGE
009300      * USED ONLY WHEN THE WHOLE TABLE IS CLEARED IN ONE MOVE.
009400      *-----------------------------------------------------------------
009500           05  KEYW-NAME-TOKEN-FLAT REDEFINES KEYW-NAME-TOKEN-AREA
009600                                                PIC X(400).
009700           05  FILLER                          PIC X(05).
009800      *-----------------------------------------------------------------
009900      * KEYWORD WORD TABLE -- UP TO 10 WORDS OF THE SEARCH KEYWORD
010000      * STRING, SAME TREATMENT AS THE NAME TABLE ABOVE.
010100      *-----------------------------------------------------------------
010200       01  KEYW-SEARCH-TOKEN-AREA.
010300           05  KEYW-SEARCH-TOKEN OCCURS 10 TIMES PIC X(40).
010400           05  KEYW-SEARCH-TOKEN-FLAT REDEFINES KEYW-SEARCH-TOKEN-AREA
010500                                                PIC X(400).
010600           05  FILLER                          PIC X(05).
010700       LINKAGE SECTION.
010800       01  LK-KEYW-LINKAGE-AREA.
010900           05  LK-KEYW-NAME-TEXT                PIC X(40).
011000           05  LK-KEYW-KEYWORD-TEXT             PIC X(40).
011100           05  LK-KEYW-MATCH-SW                PIC X.
011200               88  LK-KEYW-IS-MATCH                 VALUE 'Y'.
011300               88  LK-KEYW-NOT-MATCH                VALUE 'N'.
011400           05  FILLER                          PIC X(05).
011500       PROCEDURE DIVISION USING LK-KEYW-LINKAGE-AREA.
011600      *-----------------------------------------------------------------
011700       0000-KEYW-MAIN-RTN.
011800           ADD 1 TO KEYW-CALL-COUNT.
011900           PERFORM 1000-TOKENIZE-RTN THRU 1000-TOKENIZE-EXIT.
012000           PERFORM 2000-TEST-ALL-KEYWORDS-RTN
012100               THRU 2000-TEST-ALL-KEYWORDS-EXIT.
012200           IF KEYW-ALL-TOKENS-FOUND
012300               SET LK-KEYW-IS-MATCH TO TRUE
012400           ELSE
012500               SET LK-KEYW-NOT-MATCH TO TRUE
012600           END-IF.
012700           GOBACK.
012800      *-----------------------------------------------------------------
012900      * UPPERCASE BOTH STRINGS AND SPLIT EACH INTO ITS WHITESPACE-
013000      * SEPARATED WORDS. DELIMITED BY ALL SPACES SO RUNS OF BLANKS
013100      * BETWEEN WORDS DO NOT PRODUCE EMPTY TOKENS.
013200      *-----------------------------------------------------------------
013300       1000-TOKENIZE-RTN.
013400           MOVE SPACES TO KEYW-NAME-TOKEN-FLAT.
013500           MOVE SPACES TO KEYW-SEARCH-TOKEN-FLAT.
013600           MOVE ZERO TO KEYW-NAME-TOKEN-COUNT.
013700           MOVE ZERO TO KEYW-KEYWORD-TOKEN-COUNT.
013800           MOVE LK-KEYW-NAME-TEXT TO KEYW-NAME-UPPER.
013900           INSPECT KEYW-NAME-UPPER
014000               CONVERTING KEYW-LOWER-ALPHABET TO KEYW-UPPER-ALPHABET.
014100           MOVE LK-KEYW-KEYWORD-TEXT TO KEYW-KEYWORD-UPPER.
014200           INSPECT KEYW-KEYWORD-UPPER
014300               CONVERTING KEYW-LOWER-ALPHABET TO KEYW-UPPER-ALPHABET.
014400           UNSTRING KEYW-NAME-UPPER DELIMITED BY ALL SPACES
014500               INTO KEYW-NAME-TOKEN (1)
014600                    KEYW-NAME-TOKEN (2)
014700                    KEYW-NAME-TOKEN (3)
014800                    KEYW-NAME-TOKEN (4)
014900                    KEYW-NAME-TOKEN (5)
015000                    KEYW-NAME-TOKEN (6)
015100                    KEYW-NAME-TOKEN (7)
015200                    KEYW-NAME-TOKEN (8)
015300                    KEYW-NAME-TOKEN (9)
015400                    KEYW-NAME-TOKEN (10)
015500               TALLYING IN KEYW-NAME-TOKEN-COUNT.
015600           UNSTRING KEYW-KEYWORD-UPPER DELIMITED BY ALL SPACES
015700               INTO KEYW-SEARCH-TOKEN (1)
015800                    KEYW-SEARCH-TOKEN (2)
015900                    KEYW-SEARCH-TOKEN (3)
016000                    KEYW-SEARCH-TOKEN (4)
016100                    KEYW-SEARCH-TOKEN (5)
016200                    KEYW-SEARCH-TOKEN (6)
016300                    KEYW-SEARCH-TOKEN (7)
016400                    KEYW-SEARCH-TOKEN (8)
016500                    KEYW-SEARCH-TOKEN (9)
016600                    KEYW-SEARCH-TOKEN (10)
016700               TALLYING IN KEYW-KEYWORD-TOKEN-COUNT.
016800       1000-TOKENIZE-EXIT.
016900           EXIT.
017000      *-----------------------------------------------------------------
017100      * EVERY KEYWORD TOKEN MUST TURN UP SOMEWHERE IN THE NAME TOKEN
017200      * LIST. NO KEYWORD TOKENS AT ALL IS TREATED AS ALL-FOUND HERE --
017300      * THE CALLER ALREADY SHORT-CIRCUITS ON AN EMPTY KEYWORD STRING,
017400      * BUT A SAFE DEFAULT COSTS NOTHING.
017500      *-----------------------------------------------------------------
017600       2000-TEST-ALL-KEYWORDS-RTN.
017700           SET KEYW-ALL-TOKENS-FOUND TO TRUE.
017800           IF KEYW-KEYWORD-TOKEN-COUNT GREATER THAN ZERO
017900               SET WS-SUB-K TO 1
018000               PERFORM 2100-TEST-ONE-KEYWORD-RTN
018100                   THRU 2100-TEST-ONE-KEYWORD-EXIT
018200                   VARYING WS-SUB-K FROM 1 BY 1
018300                   UNTIL WS-SUB-K > KEYW-KEYWORD-TOKEN-COUNT
018400                      OR KEYW-SOME-TOKEN-MISSING
018500           END-IF.
018600       2000-TEST-ALL-KEYWORDS-EXIT.
018700           EXIT.
018800      *-----------------------------------------------------------------
018900       2100-TEST-ONE-KEYWORD-RTN.
019000           SET KEYW-THIS-TOKEN-FOUND TO FALSE.
019100           MOVE 'N' TO KEYW-THIS-FOUND-SW.
019200           IF KEYW-NAME-TOKEN-COUNT GREATER THAN ZERO
019300               SET WS-SUB-N TO 1
019400               PERFORM 2110-COMPARE-ONE-PAIR-RTN
019500                   THRU 2110-COMPARE-ONE-PAIR-EXIT
019600                   VARYING WS-SUB-N FROM 1 BY 1
019700                   UNTIL WS-SUB-N > KEYW-NAME-TOKEN-COUNT
019800                      OR KEYW-THIS-TOKEN-FOUND
019900           END-IF.
020000           IF NOT KEYW-THIS-TOKEN-FOUND
020100               SET KEYW-SOME-TOKEN-MISSING TO TRUE
020200           END-IF.
020300       2100-TEST-ONE-KEYWORD-EXIT.
020400           EXIT.
020500      *-----------------------------------------------------------------
020600       2110-COMPARE-ONE-PAIR-RTN.
020700           IF KEYW-SEARCH-TOKEN (WS-SUB-K) EQUAL
020800                   KEYW-NAME-TOKEN (WS-SUB-N)
020900               SET KEYW-THIS-TOKEN-FOUND TO TRUE
021000           END-IF.
021100       2110-COMPARE-ONE-PAIR-EXIT.
021200           EXIT.
