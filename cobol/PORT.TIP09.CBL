000100      *****************************************************************
000200      * PORT.TIP09  -- PORTFOLIO POSITION MAINTENANCE
000300      * AUTHOR.  R. J. KOWALSKI.
000400      * INSTALLATION.  DST SYSTEMS - TA BATCH.
000500      * DATE WRITTEN.  03/14/1986.
000600      * DATE COMPILED.  03/14/1986.
000700      * SECURITY.  COMPANY CONFIDENTIAL - TA BATCH PRODUCTION LIBRARY.
000800      *-----------------------------------------------------------------
000900      * THIS RUN LOADS THE PORTFOLIO MASTER FILE INTO A WORKING TABLE,
001000      * APPLIES A DAY'S WORTH OF BUY/SELL/UPDATE/SEARCH/GETGN REQUESTS
001100      * FROM THE TRANSACTION FILE AGAINST THE TABLE, AND REWRITES THE
001200      * MASTER FILE IN FULL AT THE END OF RUN.  NO ONLINE ACCESS, NO
001300      * OPERATOR INTERVENTION -- THIS IS A BATCH POSITION-MAINTENANCE
001400      * JOB, SAME SHAPE AS THE TA RECON RUNS.
001500      *-----------------------------------------------------------------
001600      * CHANGE LOG.
001700      * 03/14/1986 RJK           ORIGINAL PROGRAM - POSITION MAINTENANCE
001800      * 09/02/1986 RJK           ADDED SELL-SHORT REJECT EDIT
001900      * 01/11/1987 RJK           CORRECTED BOOK VALUE ROUNDING ON SELL
002000      * 06/30/1988 DLH           TKT TA-0231 ADD MUTUAL FUND FEE LOGIC
002100      * 02/04/1989 DLH           TKT TA-0309 SYMBOL UNIQUENESS EDIT
002200      * 11/20/1990 DLH           TKT TA-0402 SEARCH BY KEYWORD ADDED
002300      * 07/08/1991 WPB           TKT TA-0455 PRICE RANGE ON SEARCH
002400      * 04/15/1992 WPB           TKT TA-0498 GETGN TOTAL LINE FORMAT
002500      * 10/02/1993 WPB           TKT TA-0561 SORT ORDER PRESERVED
002600      * 03/11/1994 SRN           TKT TA-0620 MOVED CALC TO BVAL SUBPGM
002700      * 08/19/1994 SRN           TKT TA-0654 CALL OUT TO KEYW SUBPGM
002800      * 05/02/1995 SRN           TKT TA-0699 INCREASED TABLE TO 9999
002900      * 01/09/1998 KMP           TKT TA-1140 CENTURY WINDOW - DATE COMP
003000      * 11/30/1998 KMP           TKT TA-1188 Y2K CERT - REVIEWED, PASSED
003100      * 06/07/1999 KMP           TKT TA-1203 Y2K CERT - PROD SIGN-OFF
003200      * 09/18/2001 TFQ           TKT TA-1477 ZERO-QTY STOCK SELL REJECT
003300      * 02/27/2004 TFQ           TKT TA-1690 REALIZED GAIN NOT SAVED
003400      * 03/22/2011 KMP           TKT TA-5571 RETAIL ACCT LINE CONVERSION
003500      * 04/02/2011 KMP           TKT TA-5588 SEARCH KEYWORD/RANGE ADD
003600      * 04/18/2011 KMP           TKT TA-5595 BUY MATCH NOW CHECKS TYPE
003700      *****************************************************************
003800       IDENTIFICATION DIVISION.
003900       PROGRAM-ID. PORTFOLIO-POSITION-MAINTENANCE.
004000           AUTHOR. R. J. KOWALSKI.
004100           INSTALLATION. DST SYSTEMS - TA BATCH.
004200           DATE-WRITTEN. 03/14/1986.
004300           DATE-COMPILED. 03/14/1986.
004400           SECURITY. COMPANY CONFIDENTIAL - TA BATCH PRODUCTION LIBRARY.
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM
004900           CLASS NUMERIC-SIGN-CLASS IS "+" THRU "9"
005000           UPSI-0 IS PORT-RERUN-SWITCH.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT PORTFOLIO-MASTER-FILE ASSIGN TO "PORTMAST"
005400               ORGANIZATION IS SEQUENTIAL
005500               FILE STATUS IS WS-MASTER-STATUS.
005600           SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"
005700               ORGANIZATION IS SEQUENTIAL
005800               FILE STATUS IS WS-TRAN-STATUS.
005900           SELECT GAIN-REPORT-FILE ASSIGN TO "GAINRPT"
006000               ORGANIZATION IS SEQUENTIAL
006100               FILE STATUS IS WS-GAIN-STATUS.
006200           SELECT SEARCH-RESULTS-FILE ASSIGN TO "SRCHRSLT"
006300               ORGANIZATION IS SEQUENTIAL
006400               FILE STATUS IS WS-SRCH-STATUS.
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  PORTFOLIO-MASTER-FILE.
006800       COPY INVT.TIP01.
006900       FD  TRANSACTION-FILE.
007000       COPY TRAN.TIP02.
007100       FD  GAIN-REPORT-FILE.
007200       COPY GNRP.TIP03.
007300       FD  SEARCH-RESULTS-FILE.
007400       COPY GNRP.TIP03 REPLACING ==GNRP== BY ==SRCH==.
007500       WORKING-STORAGE SECTION.
007600      *-----------------------------------------------------------------
007700      * RUN-FOOTER COUNTERS -- STANDALONE, NOT PART OF ANY RECORD, SO
007800      * THEY ARE CARRIED AS 77-LEVELS LIKE THE OLD TA RECON RUNS DID.
007900      *-----------------------------------------------------------------
008000       77  WS-MASTER-RECORDS-READ         PIC S9(7) COMP VALUE ZERO.
008100       77  WS-MASTER-RECORDS-WRITTEN      PIC S9(7) COMP VALUE ZERO.
008200      *-----------------------------------------------------------------
008300      * FILE STATUS BYTES.
008400      *-----------------------------------------------------------------
008500       01  WS-FILE-STATUS-AREA.
008600           05  WS-MASTER-STATUS               PIC XX.
008700               88  WS-MASTER-OK                    VALUE '00'.
008800               88  WS-MASTER-EOF                    VALUE '10'.
008900           05  WS-TRAN-STATUS                 PIC XX.
009000               88  WS-TRAN-OK                       VALUE '00'.
009100               88  WS-TRAN-EOF                      VALUE '10'.
009200           05  WS-GAIN-STATUS                 PIC XX.
009300           05  WS-SRCH-STATUS                 PIC XX.
009400           05  FILLER                         PIC X(10).
009500      *-----------------------------------------------------------------
009600      * WORKING TABLE OF CURRENT PORTFOLIO POSITIONS.  ENTRY LAYOUT IS
009700      * INVT-POSITION-RECORD RESTATED AS AN OCCURS ENTRY.  REALIZED
009800      * GAIN IS CARRIED HERE ONLY -- IT NEVER GOES BACK TO THE MASTER.
009900      *-----------------------------------------------------------------
010000       01  WS-PORTFOLIO-AREA.
010100           05  WS-PORTFOLIO-COUNT             PIC S9(4) COMP VALUE ZERO.
010200           05  WS-PORTFOLIO-ENTRY OCCURS 0 TO 9999 TIMES
010300                   DEPENDING ON WS-PORTFOLIO-COUNT
010400                   INDEXED BY WS-PORT-IDX.
010500               10  WS-ENT-TYPE-CDE             PIC X(10).
010600                   88  WS-ENT-IS-STOCK             VALUE 'stock     '.
010700                   88  WS-ENT-IS-FUND              VALUE 'mutualfund'.
010800               10  WS-ENT-SYMBOL               PIC X(6).
010900               10  WS-ENT-NAME                 PIC X(40).
011000               10  WS-ENT-QUANTITY             PIC 9(7).
011100               10  WS-ENT-PRICE                PIC 9(7)V99.
011200               10  WS-ENT-BOOK-VALUE           PIC S9(9)V99.
011300               10  WS-ENT-REALIZED-GAIN        PIC S9(9)V99.
011400               10  FILLER                      PIC X(10).
011500      *-----------------------------------------------------------------
011600      * LINKAGE WORK AREA FOR THE BVAL.BALANCE SUBPROGRAM CALL.
011700      *-----------------------------------------------------------------
011800       01  WS-BVAL-LINKAGE-AREA.
011900           05  WS-BVAL-FUNCTION-CDE           PIC X(4).
012000               88  WS-BVAL-FUNCTION-BUY           VALUE 'BUY '.
012100               88  WS-BVAL-FUNCTION-SELL          VALUE 'SELL'.
012200           05  WS-BVAL-TYPE-CDE                PIC X(10).
012300           05  WS-BVAL-QUANTITY                PIC 9(7).
012400           05  WS-BVAL-PRICE                   PIC 9(7)V99.
012500           05  WS-BVAL-CURRENT-QTY             PIC 9(7).
012600           05  WS-BVAL-CURRENT-BOOK-VALUE      PIC S9(9)V99.
012700           05  WS-BVAL-NEW-BOOK-VALUE          PIC S9(9)V99.
012800           05  WS-BVAL-GAIN-AMOUNT             PIC S9(9)V99.
012900           05  WS-BVAL-SALE-INVALID-SW         PIC X.
013000               88  WS-BVAL-SALE-IS-INVALID        VALUE 'Y'.
013100               88  WS-BVAL-SALE-IS-VALID          VALUE 'N'.
013200           05  FILLER                          PIC X(05).
013300      *-----------------------------------------------------------------
013400      * LINKAGE WORK AREA FOR THE KEYW.R00858 SUBPROGRAM CALL.
013500      *-----------------------------------------------------------------
013600       01  WS-KEYW-LINKAGE-AREA.
013700           05  WS-KEYW-NAME-TEXT               PIC X(40).
013800           05  WS-KEYW-KEYWORD-TEXT             PIC X(40).
013900           05  WS-KEYW-MATCH-SW                PIC X.
014000               88  WS-KEYW-IS-MATCH                VALUE 'Y'.
014100               88  WS-KEYW-NOT-MATCH                VALUE 'N'.
014200           05  FILLER                          PIC X(05).
014300      *-----------------------------------------------------------------
014400      * RUN CONTROLS, SWITCHES, SUBSCRIPTS AND ACCUMULATORS.
014500      *-----------------------------------------------------------------
014600       01  WS-CONTROL-AREA.
014700           05  WS-MASTER-EOF-SW                PIC X VALUE 'N'.
014800               88  WS-MASTER-AT-EOF                 VALUE 'Y'.
014900           05  WS-TRAN-EOF-SW                  PIC X VALUE 'N'.
015000               88  WS-TRAN-AT-EOF                   VALUE 'Y'.
015100           05  WS-FOUND-SW                     PIC X VALUE 'N'.
015200               88  WS-SYMBOL-FOUND                  VALUE 'Y'.
015300               88  WS-SYMBOL-NOT-FOUND              VALUE 'N'.
015400           05  WS-DUPLICATE-TYPE-SW            PIC X VALUE 'N'.
015500               88  WS-DUPLICATE-WRONG-TYPE          VALUE 'Y'.
015600           05  WS-BLANK-FIELD-SW               PIC X VALUE 'N'.
015700               88  WS-BLANK-FIELD-FOUND             VALUE 'Y'.
015800           05  WS-FOUND-IDX                    PIC S9(4) COMP.
015900           05  WS-NEXT-UPDATE-IDX              PIC S9(4) COMP VALUE 1.
016000           05  WS-WORK-SUB-1                   PIC S9(4) COMP.
016100           05  WS-TOTAL-REALIZED-GAIN          PIC S9(9)V99 VALUE ZERO.
016200           05  WS-SEARCH-SYMBOL-EMPTY-SW       PIC X VALUE 'N'.
016300               88  WS-SEARCH-SYMBOL-IS-EMPTY       VALUE 'Y'.
016400           05  WS-SEARCH-KEYWORD-EMPTY-SW      PIC X VALUE 'N'.
016500               88  WS-SEARCH-KEYWORD-IS-EMPTY      VALUE 'Y'.
016600           05  WS-SEARCH-LINE-MATCH-SW         PIC X VALUE 'N'.
016700               88  WS-SEARCH-LINE-MATCHES          VALUE 'Y'.
016800           05  FILLER                          PIC X(05).
016900      *-----------------------------------------------------------------
017000      * LIST-REMOVAL SHUFFLE AREA -- USED WHEN A FULLY SOLD POSITION
017100      * IS DROPPED FROM THE TABLE, SHIFTING EVERY ENTRY BEHIND IT UP
017200      * ONE SLOT SO LIST ORDER IS PRESERVED.
017300      *-----------------------------------------------------------------
017400       01  WS-SHUFFLE-AREA.
017500           05  WS-SHUFFLE-FROM-IDX             PIC S9(4) COMP.
017600           05  WS-SHUFFLE-TO-IDX               PIC S9(4) COMP.
017700           05  FILLER                          PIC X(05).
017800       PROCEDURE DIVISION.
017900      *-----------------------------------------------------------------
018000       0000-MAIN-CONTROL.
018100           PERFORM 1000-INITIALIZE-RTN
018200               THRU 1000-INITIALIZE-EXIT.
018300           PERFORM 2000-LOAD-PORTFOLIO-RTN
018400               THRU 2000-LOAD-PORTFOLIO-EXIT.
018500           PERFORM 3000-PROCESS-TRANSACTIONS-RTN
018600               THRU 3000-PROCESS-TRANSACTIONS-EXIT.
018700           PERFORM 8000-SAVE-PORTFOLIO-RTN
018800               THRU 8000-SAVE-PORTFOLIO-EXIT.
018900           PERFORM 9000-TERMINATE-RTN
019000               THRU 9000-TERMINATE-EXIT.
019100           STOP RUN.
019200      *-----------------------------------------------------------------
019300       1000-INITIALIZE-RTN.
019400           OPEN INPUT PORTFOLIO-MASTER-FILE.
019500           OPEN INPUT TRANSACTION-FILE.
019600           OPEN OUTPUT GAIN-REPORT-FILE.
019700           OPEN OUTPUT SEARCH-RESULTS-FILE.
019800       1000-INITIALIZE-EXIT.
019900           EXIT.
020000      *-----------------------------------------------------------------
020100      * LOAD. READ THE MASTER FILE TO EOF, ONE TABLE ENTRY PER RECORD.
020200      * BOOK VALUE COMES STRAIGHT FROM THE RECORD -- NOT RECOMPUTED.
020300      * REALIZED GAIN ALWAYS STARTS AT ZERO ON LOAD.
020400      *-----------------------------------------------------------------
020500       2000-LOAD-PORTFOLIO-RTN.
020600           PERFORM 2100-READ-MASTER-RTN
020700               THRU 2100-READ-MASTER-EXIT.
020800           PERFORM 2200-BUILD-POSITION-RTN
020900               THRU 2200-BUILD-POSITION-EXIT
021000               UNTIL WS-MASTER-AT-EOF.
021100       2000-LOAD-PORTFOLIO-EXIT.
021200           EXIT.
021300      *-----------------------------------------------------------------
021400       2100-READ-MASTER-RTN.
021500           READ PORTFOLIO-MASTER-FILE
021600               AT END
021700                   SET WS-MASTER-AT-EOF TO TRUE
021800           END-READ.
021900       2100-READ-MASTER-EXIT.
022000           EXIT.
022100      *-----------------------------------------------------------------
022200       2200-BUILD-POSITION-RTN.
022300           ADD 1 TO WS-MASTER-RECORDS-READ.
022400           ADD 1 TO WS-PORTFOLIO-COUNT.
022500           SET WS-PORT-IDX TO WS-PORTFOLIO-COUNT.
022600           MOVE INVT-TYPE-CDE     TO WS-ENT-TYPE-CDE (WS-PORT-IDX).
022700           MOVE INVT-SYMBOL       TO WS-ENT-SYMBOL (WS-PORT-IDX).
022800           MOVE INVT-NAME         TO WS-ENT-NAME (WS-PORT-IDX).
022900           MOVE INVT-QUANTITY     TO WS-ENT-QUANTITY (WS-PORT-IDX).
023000           MOVE INVT-PRICE        TO WS-ENT-PRICE (WS-PORT-IDX).
023100           MOVE INVT-BOOK-VALUE   TO WS-ENT-BOOK-VALUE (WS-PORT-IDX).
023200           MOVE ZERO              TO WS-ENT-REALIZED-GAIN (WS-PORT-IDX).
023300           PERFORM 2100-READ-MASTER-RTN
023400               THRU 2100-READ-MASTER-EXIT.
023500       2200-BUILD-POSITION-EXIT.
023600           EXIT.
023700      *-----------------------------------------------------------------
023800      * PROCESS TRANSACTIONS. ONE TRANSACTION RECORD PER ITERATION,
023900      * DISPATCHED BY TRAN-CODE.
024000      *-----------------------------------------------------------------
024100       3000-PROCESS-TRANSACTIONS-RTN.
024200           PERFORM 3100-READ-TRAN-RTN
024300               THRU 3100-READ-TRAN-EXIT.
024400           PERFORM 3200-APPLY-TRANSACTION-RTN
024500               THRU 3200-APPLY-TRANSACTION-EXIT
024600               UNTIL WS-TRAN-AT-EOF.
024700       3000-PROCESS-TRANSACTIONS-EXIT.
024800           EXIT.
024900      *-----------------------------------------------------------------
025000       3100-READ-TRAN-RTN.
025100           READ TRANSACTION-FILE
025200               AT END
025300                   SET WS-TRAN-AT-EOF TO TRUE
025400           END-READ.
025500       3100-READ-TRAN-EXIT.
025600           EXIT.
025700      *-----------------------------------------------------------------
025800       3200-APPLY-TRANSACTION-RTN.
025900           IF TRAN-CODE-BUY
026000               PERFORM 4000-BUY-RTN THRU 4000-BUY-EXIT
026100           ELSE
026200               IF TRAN-CODE-SELL
026300                   PERFORM 5000-SELL-RTN THRU 5000-SELL-EXIT
026400               ELSE
026500                   IF TRAN-CODE-UPDATE
026600                       PERFORM 6000-UPDATE-PRICE-RTN
026700                           THRU 6000-UPDATE-PRICE-EXIT
026800                   ELSE
026900                       IF TRAN-CODE-GETGAIN
027000                           PERFORM 7000-GETGAIN-RTN
027100                               THRU 7000-GETGAIN-EXIT
027200                       ELSE
027300                           IF TRAN-CODE-SEARCH
027400                               PERFORM 7500-SEARCH-RTN
027500                                   THRU 7500-SEARCH-EXIT
027600                           END-IF
027700                       END-IF
027800                   END-IF
027900               END-IF
028000           END-IF.
028100           PERFORM 3100-READ-TRAN-RTN
028200               THRU 3100-READ-TRAN-EXIT.
028300       3200-APPLY-TRANSACTION-EXIT.
028400           EXIT.
028500      *-----------------------------------------------------------------
028600      * BUY. ADD-ON BUY ONLY IF THE SYMBOL ALREADY EXISTS UNDER THE
028700      * SAME TYPE (4120 BELOW MATCHES ON BOTH) -- A SYMBOL HELD UNDER
028800      * THE OTHER TYPE MUST FALL THROUGH TO THE SYMBOL-UNIQUENESS EDIT
028900      * SO IT IS REJECTED, NOT SILENTLY MERGED.  2011-04-18 KMP TKT
029000      * TA-5595.
029100      *-----------------------------------------------------------------
029200       4000-BUY-RTN.
029300           PERFORM 4120-FIND-TYPED-SYMBOL-RTN
029400               THRU 4120-FIND-TYPED-SYMBOL-EXIT.
029500           IF WS-SYMBOL-FOUND
029600               MOVE TRAN-PRICE TO WS-ENT-PRICE (WS-FOUND-IDX)
029700               ADD TRAN-QUANTITY TO WS-ENT-QUANTITY (WS-FOUND-IDX)
029800               MOVE WS-ENT-TYPE-CDE (WS-FOUND-IDX) TO WS-BVAL-TYPE-CDE
029900               SET WS-BVAL-FUNCTION-BUY TO TRUE
030000               MOVE TRAN-QUANTITY TO WS-BVAL-QUANTITY
030100               MOVE TRAN-PRICE TO WS-BVAL-PRICE
030200               CALL "BOOK-VALUE-BALANCING" USING WS-BVAL-LINKAGE-AREA
030300               ADD WS-BVAL-NEW-BOOK-VALUE
030400                   TO WS-ENT-BOOK-VALUE (WS-FOUND-IDX)
030500           ELSE
030600               PERFORM 4150-VALIDATE-NEW-POSITION-RTN
030700                   THRU 4150-VALIDATE-NEW-POSITION-EXIT
030800               IF WS-DUPLICATE-WRONG-TYPE OR WS-BLANK-FIELD-FOUND
030900                   CONTINUE
031000               ELSE
031100                   PERFORM 4200-APPEND-NEW-POSITION-RTN
031200                       THRU 4200-APPEND-NEW-POSITION-EXIT
031300               END-IF
031400           END-IF.
031500       4000-BUY-EXIT.
031600           EXIT.
031700      *-----------------------------------------------------------------
031800      * LOOK UP TRAN-SYMBOL IN THE TABLE. SETS WS-FOUND-IDX AND THE
031900      * FOUND SWITCH. ALSO USED BY SELL AND UPDATE LOOKUPS.
032000      *-----------------------------------------------------------------
032100       4100-FIND-SYMBOL-RTN.
032200           SET WS-SYMBOL-NOT-FOUND TO TRUE.
032300           MOVE ZERO TO WS-FOUND-IDX.
032400           IF WS-PORTFOLIO-COUNT NOT GREATER THAN ZERO
032500               GO TO 4100-FIND-SYMBOL-EXIT
032600           END-IF.
032700           SET WS-PORT-IDX TO 1.
032800           PERFORM 4110-SCAN-ONE-ENTRY-RTN
032900               THRU 4110-SCAN-ONE-ENTRY-EXIT
033000               VARYING WS-PORT-IDX FROM 1 BY 1
033100               UNTIL WS-PORT-IDX > WS-PORTFOLIO-COUNT
033200                  OR WS-SYMBOL-FOUND.
033300       4100-FIND-SYMBOL-EXIT.
033400           EXIT.
033500      *-----------------------------------------------------------------
033600       4110-SCAN-ONE-ENTRY-RTN.
033700           IF WS-ENT-SYMBOL (WS-PORT-IDX) EQUAL TRAN-SYMBOL
033800               SET WS-SYMBOL-FOUND TO TRUE
033900               SET WS-FOUND-IDX TO WS-PORT-IDX
034000           END-IF.
034100       4110-SCAN-ONE-ENTRY-EXIT.
034200           EXIT.
034300      *-----------------------------------------------------------------
034400      * BUY-ONLY LOOKUP -- SAME AS 4100 ABOVE BUT ALSO REQUIRES THE
034500      * HELD TYPE TO MATCH, SO A SYMBOL HELD UNDER THE OTHER TYPE NEVER
034600      * LOOKS LIKE AN ADD-ON BUY.  2011-04-18 KMP TKT TA-5595.
034700      *-----------------------------------------------------------------
034800       4120-FIND-TYPED-SYMBOL-RTN.
034900           SET WS-SYMBOL-NOT-FOUND TO TRUE.
035000           MOVE ZERO TO WS-FOUND-IDX.
035100           IF WS-PORTFOLIO-COUNT NOT GREATER THAN ZERO
035200               GO TO 4120-FIND-TYPED-SYMBOL-EXIT
035300           END-IF.
035400           SET WS-PORT-IDX TO 1.
035500           PERFORM 4130-SCAN-TYPED-ENTRY-RTN
035600               THRU 4130-SCAN-TYPED-ENTRY-EXIT
035700               VARYING WS-PORT-IDX FROM 1 BY 1
035800               UNTIL WS-PORT-IDX > WS-PORTFOLIO-COUNT
035900                  OR WS-SYMBOL-FOUND.
036000       4120-FIND-TYPED-SYMBOL-EXIT.
036100           EXIT.
036200      *-----------------------------------------------------------------
036300       4130-SCAN-TYPED-ENTRY-RTN.
036400           IF WS-ENT-SYMBOL (WS-PORT-IDX) EQUAL TRAN-SYMBOL
036500               AND WS-ENT-TYPE-CDE (WS-PORT-IDX) EQUAL TRAN-TYPE-CDE
036600               SET WS-SYMBOL-FOUND TO TRUE
036700               SET WS-FOUND-IDX TO WS-PORT-IDX
036800           END-IF.
036900       4130-SCAN-TYPED-ENTRY-EXIT.
037000           EXIT.
037100      *-----------------------------------------------------------------
037200      * SYMBOL-UNIQUENESS EDIT. A NEW SYMBOL IS REJECTED ONLY IF IT IS
037300      * ALREADY USED BY AN INVESTMENT OF THE OTHER TYPE -- 4120 ABOVE
037400      * ALREADY TOLD US IT DOES NOT EXIST UNDER THE SAME TYPE, SO ANY
037500      * MATCH FOUND HERE IS BY DEFINITION A DIFFERENT TYPE.  THIS EDIT
037600      * IS NO LONGER DEAD CODE NOW THAT THE BUY LOOKUP IS TYPE-AWARE.
037700      *-----------------------------------------------------------------
037800       4150-VALIDATE-NEW-POSITION-RTN.
037900           SET WS-DUPLICATE-WRONG-TYPE TO FALSE.
038000           MOVE 'N' TO WS-DUPLICATE-TYPE-SW.
038100           PERFORM 4155-EDIT-BLANK-FIELDS-RTN
038200               THRU 4155-EDIT-BLANK-FIELDS-EXIT.
038300           IF WS-BLANK-FIELD-FOUND
038400               GO TO 4150-VALIDATE-NEW-POSITION-EXIT
038500           END-IF.
038600           IF WS-PORTFOLIO-COUNT GREATER THAN ZERO
038700               SET WS-PORT-IDX TO 1
038800               PERFORM 4160-SCAN-DUPLICATE-RTN
038900                   THRU 4160-SCAN-DUPLICATE-EXIT
039000                   VARYING WS-PORT-IDX FROM 1 BY 1
039100                   UNTIL WS-PORT-IDX > WS-PORTFOLIO-COUNT
039200           END-IF.
039300       4150-VALIDATE-NEW-POSITION-EXIT.
039400           EXIT.
039500      *-----------------------------------------------------------------
039600      * CREATE-TIME EDIT. A BRAND-NEW SYMBOL WITH A BLANK TRAN-SYMBOL OR
039700      * TRAN-NAME IS REJECTED HERE RATHER THAN APPENDED -- THIS EDIT ONLY
039800      * APPLIES ON THE NEW-POSITION PATH, NOT TO ADD-ON BUYS OR SELLS.
039900      * 2011-05-09 KMP TKT TA-5604.
040000      *-----------------------------------------------------------------
040100       4155-EDIT-BLANK-FIELDS-RTN.
040200           SET WS-BLANK-FIELD-FOUND TO FALSE.
040300           IF TRAN-SYMBOL EQUAL SPACES OR TRAN-NAME EQUAL SPACES
040400               SET WS-BLANK-FIELD-FOUND TO TRUE
040500           END-IF.
040600       4155-EDIT-BLANK-FIELDS-EXIT.
040700           EXIT.
040800      *-----------------------------------------------------------------
040900       4160-SCAN-DUPLICATE-RTN.
041000           IF WS-ENT-SYMBOL (WS-PORT-IDX) EQUAL TRAN-SYMBOL
041100               SET WS-DUPLICATE-WRONG-TYPE TO TRUE
041200           END-IF.
041300       4160-SCAN-DUPLICATE-EXIT.
041400           EXIT.
041500      *-----------------------------------------------------------------
041600       4200-APPEND-NEW-POSITION-RTN.
041700           ADD 1 TO WS-PORTFOLIO-COUNT.
041800           SET WS-PORT-IDX TO WS-PORTFOLIO-COUNT.
041900           MOVE TRAN-TYPE-CDE TO WS-ENT-TYPE-CDE (WS-PORT-IDX).
042000           MOVE TRAN-SYMBOL   TO WS-ENT-SYMBOL (WS-PORT-IDX).
042100           MOVE TRAN-NAME     TO WS-ENT-NAME (WS-PORT-IDX).
042200           MOVE TRAN-QUANTITY TO WS-ENT-QUANTITY (WS-PORT-IDX).
042300           MOVE TRAN-PRICE    TO WS-ENT-PRICE (WS-PORT-IDX).
042400           MOVE ZERO          TO WS-ENT-REALIZED-GAIN (WS-PORT-IDX).
042500           MOVE TRAN-TYPE-CDE TO WS-BVAL-TYPE-CDE.
042600           SET WS-BVAL-FUNCTION-BUY TO TRUE.
042700           MOVE TRAN-QUANTITY TO WS-BVAL-QUANTITY.
042800           MOVE TRAN-PRICE    TO WS-BVAL-PRICE.
042900           CALL "BOOK-VALUE-BALANCING" USING WS-BVAL-LINKAGE-AREA.
043000           MOVE WS-BVAL-NEW-BOOK-VALUE
043100               TO WS-ENT-BOOK-VALUE (WS-PORT-IDX).
043200       4200-APPEND-NEW-POSITION-EXIT.
043300           EXIT.
043400      *-----------------------------------------------------------------
043500      * SELL. REJECT IF THE SYMBOL IS NOT HELD OR THE SUBPROGRAM FLAGS
043600      * THE SALE INVALID. OTHERWISE POST THE GAIN, PRICE, QUANTITY AND
043700      * BOOK VALUE, THEN DROP THE POSITION IF FULLY SOLD.
043800      *-----------------------------------------------------------------
043900       5000-SELL-RTN.
044000           PERFORM 4100-FIND-SYMBOL-RTN
044100               THRU 4100-FIND-SYMBOL-EXIT.
044200           IF WS-SYMBOL-NOT-FOUND
044300               GO TO 5000-SELL-EXIT
044400           END-IF.
044500           MOVE WS-ENT-TYPE-CDE (WS-FOUND-IDX) TO WS-BVAL-TYPE-CDE.
044600           SET WS-BVAL-FUNCTION-SELL TO TRUE.
044700           MOVE TRAN-QUANTITY TO WS-BVAL-QUANTITY.
044800           MOVE TRAN-PRICE TO WS-BVAL-PRICE.
044900           MOVE WS-ENT-QUANTITY (WS-FOUND-IDX) TO WS-BVAL-CURRENT-QTY.
045000           MOVE WS-ENT-BOOK-VALUE (WS-FOUND-IDX)
045100               TO WS-BVAL-CURRENT-BOOK-VALUE.
045200           CALL "BOOK-VALUE-BALANCING" USING WS-BVAL-LINKAGE-AREA.
045300           IF WS-BVAL-SALE-IS-INVALID
045400               GO TO 5000-SELL-EXIT
045500           END-IF.
045600           PERFORM 5100-POST-SALE-RTN
045700               THRU 5100-POST-SALE-EXIT.
045800       5000-SELL-EXIT.
045900           EXIT.
046000      *-----------------------------------------------------------------
046100       5100-POST-SALE-RTN.
046200           ADD WS-BVAL-GAIN-AMOUNT
046300               TO WS-ENT-REALIZED-GAIN (WS-FOUND-IDX).
046400           MOVE TRAN-PRICE TO WS-ENT-PRICE (WS-FOUND-IDX).
046500           SUBTRACT TRAN-QUANTITY
046600               FROM WS-ENT-QUANTITY (WS-FOUND-IDX).
046700           MOVE WS-BVAL-NEW-BOOK-VALUE
046800               TO WS-ENT-BOOK-VALUE (WS-FOUND-IDX).
046900           ADD WS-BVAL-GAIN-AMOUNT TO WS-TOTAL-REALIZED-GAIN.
047000           IF WS-ENT-QUANTITY (WS-FOUND-IDX) EQUAL ZERO
047100               PERFORM 5200-REMOVE-POSITION-RTN
047200                   THRU 5200-REMOVE-POSITION-EXIT
047300           END-IF.
047400       5100-POST-SALE-EXIT.
047500           EXIT.
047600      *-----------------------------------------------------------------
047700      * REMOVE A FULLY-SOLD POSITION -- SHUFFLE EVERY ENTRY BEHIND IT
047800      * UP ONE SLOT SO THE REMAINING LIST KEEPS ITS ORIGINAL ORDER.
047900      *-----------------------------------------------------------------
048000       5200-REMOVE-POSITION-RTN.
048100           IF WS-FOUND-IDX < WS-PORTFOLIO-COUNT
048200               MOVE WS-FOUND-IDX TO WS-SHUFFLE-TO-IDX
048300               PERFORM 5210-SHUFFLE-ONE-ENTRY-RTN
048400                   THRU 5210-SHUFFLE-ONE-ENTRY-EXIT
048500                   VARYING WS-SHUFFLE-FROM-IDX
048600                   FROM WS-FOUND-IDX BY 1
048700                   UNTIL WS-SHUFFLE-FROM-IDX
048800                       NOT LESS THAN WS-PORTFOLIO-COUNT
048900           END-IF.
049000           SUBTRACT 1 FROM WS-PORTFOLIO-COUNT.
049100       5200-REMOVE-POSITION-EXIT.
049200           EXIT.
049300      *-----------------------------------------------------------------
049400       5210-SHUFFLE-ONE-ENTRY-RTN.
049500           ADD 1 TO WS-SHUFFLE-FROM-IDX GIVING WS-WORK-SUB-1.
049600           SET WS-PORT-IDX TO WS-WORK-SUB-1.
049700           MOVE WS-ENT-TYPE-CDE (WS-PORT-IDX)
049800               TO WS-ENT-TYPE-CDE (WS-SHUFFLE-TO-IDX).
049900           MOVE WS-ENT-SYMBOL (WS-PORT-IDX)
050000               TO WS-ENT-SYMBOL (WS-SHUFFLE-TO-IDX).
050100           MOVE WS-ENT-NAME (WS-PORT-IDX)
050200               TO WS-ENT-NAME (WS-SHUFFLE-TO-IDX).
050300           MOVE WS-ENT-QUANTITY (WS-PORT-IDX)
050400               TO WS-ENT-QUANTITY (WS-SHUFFLE-TO-IDX).
050500           MOVE WS-ENT-PRICE (WS-PORT-IDX)
050600               TO WS-ENT-PRICE (WS-SHUFFLE-TO-IDX).
050700           MOVE WS-ENT-BOOK-VALUE (WS-PORT-IDX)
050800               TO WS-ENT-BOOK-VALUE (WS-SHUFFLE-TO-IDX).
050900           MOVE WS-ENT-REALIZED-GAIN (WS-PORT-IDX)
051000               TO WS-ENT-REALIZED-GAIN (WS-SHUFFLE-TO-IDX).
051100           ADD 1 TO WS-SHUFFLE-TO-IDX.
051200       5210-SHUFFLE-ONE-ENTRY-EXIT.
051300           EXIT.
051400      *-----------------------------------------------------------------
051500      * UPDATE. EACH UPDATE TRANSACTION SUPPLIES ONE NEW PRICE, TAKEN
051600      * IN TURN BY CURRENT LIST POSITION -- NOT BY SYMBOL LOOKUP.
051700      *-----------------------------------------------------------------
051800       6000-UPDATE-PRICE-RTN.
051900           IF WS-NEXT-UPDATE-IDX > WS-PORTFOLIO-COUNT
052000               GO TO 6000-UPDATE-PRICE-EXIT
052100           END-IF.
052200           SET WS-PORT-IDX TO WS-NEXT-UPDATE-IDX.
052300           MOVE TRAN-PRICE TO WS-ENT-PRICE (WS-PORT-IDX).
052400           ADD 1 TO WS-NEXT-UPDATE-IDX.
052500       6000-UPDATE-PRICE-EXIT.
052600           EXIT.
052700      *-----------------------------------------------------------------
052800      * GETGN. ONE DETAIL LINE PER HELD POSITION, REALIZED GAIN ALREADY
052900      * ROUNDED AT THE MOMENT OF SALE, PLUS A TOTAL TRAILER LINE.
053000      *-----------------------------------------------------------------
053100       7000-GETGAIN-RTN.
053200           MOVE ZERO TO WS-TOTAL-REALIZED-GAIN.
053300           IF WS-PORTFOLIO-COUNT GREATER THAN ZERO
053400               SET WS-PORT-IDX TO 1
053500               PERFORM 7010-WRITE-GAIN-DETAIL-RTN
053600                   THRU 7010-WRITE-GAIN-DETAIL-EXIT
053700                   VARYING WS-PORT-IDX FROM 1 BY 1
053800                   UNTIL WS-PORT-IDX > WS-PORTFOLIO-COUNT
053900           END-IF.
054000           PERFORM 7050-WRITE-GAIN-TOTAL-RTN
054100               THRU 7050-WRITE-GAIN-TOTAL-EXIT.
054200       7000-GETGAIN-EXIT.
054300           EXIT.
054400      *-----------------------------------------------------------------
054500       7010-WRITE-GAIN-DETAIL-RTN.
054600           MOVE SPACES TO GNRP-OUTPUT-LINE.
054700           SET GNRP-TYPE-DETAIL TO TRUE.
054800           MOVE WS-ENT-SYMBOL (WS-PORT-IDX) TO GNRP-SYMBOL.
054900           MOVE WS-ENT-REALIZED-GAIN (WS-PORT-IDX)
055000               TO GNRP-REALIZED-GAIN.
055100           ADD WS-ENT-REALIZED-GAIN (WS-PORT-IDX)
055200               TO WS-TOTAL-REALIZED-GAIN.
055300           WRITE GNRP-OUTPUT-LINE.
055400       7010-WRITE-GAIN-DETAIL-EXIT.
055500           EXIT.
055600      *-----------------------------------------------------------------
055700       7050-WRITE-GAIN-TOTAL-RTN.
055800           MOVE SPACES TO GNRP-OUTPUT-LINE.
055900           SET GNRP-TYPE-TOTAL TO TRUE.
056000           MOVE 'TOTAL ' TO GNRP-TOTAL-LITERAL.
056100           MOVE WS-TOTAL-REALIZED-GAIN TO GNRP-TOTAL-GAIN.
056200           WRITE GNRP-OUTPUT-LINE.
056300       7050-WRITE-GAIN-TOTAL-EXIT.
056400           EXIT.
056500      *-----------------------------------------------------------------
056600      * SEARCH. AND OF SYMBOL MATCH (OR EMPTY), ALL KEYWORDS PRESENT
056700      * (OR NONE GIVEN), PRICE WITHIN [MIN,MAX]. ONE RESULT LINE PER
056800      * MATCHING POSITION, CURRENT LIST ORDER.
056900      *-----------------------------------------------------------------
057000       7500-SEARCH-RTN.
057100           SET WS-SEARCH-SYMBOL-IS-EMPTY TO FALSE.
057200           IF TRAN-SYMBOL EQUAL SPACES
057300               SET WS-SEARCH-SYMBOL-IS-EMPTY TO TRUE
057400           END-IF.
057500           SET WS-SEARCH-KEYWORD-IS-EMPTY TO FALSE.
057600           IF TRAN-KEYWORD EQUAL SPACES
057700               SET WS-SEARCH-KEYWORD-IS-EMPTY TO TRUE
057800           END-IF.
057900           IF WS-PORTFOLIO-COUNT GREATER THAN ZERO
058000               SET WS-PORT-IDX TO 1
058100               PERFORM 7510-TEST-ONE-ENTRY-RTN
058200                   THRU 7510-TEST-ONE-ENTRY-EXIT
058300                   VARYING WS-PORT-IDX FROM 1 BY 1
058400                   UNTIL WS-PORT-IDX > WS-PORTFOLIO-COUNT
058500           END-IF.
058600       7500-SEARCH-EXIT.
058700           EXIT.
058800      *-----------------------------------------------------------------
058900       7510-TEST-ONE-ENTRY-RTN.
059000           SET WS-SEARCH-LINE-MATCHES TO FALSE.
059100           IF WS-SEARCH-SYMBOL-IS-EMPTY
059200               OR WS-ENT-SYMBOL (WS-PORT-IDX) EQUAL TRAN-SYMBOL
059300               MOVE WS-ENT-NAME (WS-PORT-IDX) TO WS-KEYW-NAME-TEXT
059400               MOVE TRAN-KEYWORD TO WS-KEYW-KEYWORD-TEXT
059500               CALL "NAME-KEYWORD-MATCH" USING WS-KEYW-LINKAGE-AREA
059600               IF WS-SEARCH-KEYWORD-IS-EMPTY OR WS-KEYW-IS-MATCH
059700                   IF NOT TRAN-MIN-PRICE-NOT-SUPPLIED
059800                       AND WS-ENT-PRICE (WS-PORT-IDX) < TRAN-MIN-PRICE
059900                       CONTINUE
060000                   ELSE
060100                       IF NOT TRAN-MAX-PRICE-NOT-SUPPLIED
060200                           AND WS-ENT-PRICE (WS-PORT-IDX)
060300                               > TRAN-MAX-PRICE
060400                           CONTINUE
060500                       ELSE
060600                           SET WS-SEARCH-LINE-MATCHES TO TRUE
060700                       END-IF
060800                   END-IF
060900               END-IF
061000           END-IF.
061100           IF WS-SEARCH-LINE-MATCHES
061200               PERFORM 7520-WRITE-SEARCH-LINE-RTN
061300                   THRU 7520-WRITE-SEARCH-LINE-EXIT
061400           END-IF.
061500       7510-TEST-ONE-ENTRY-EXIT.
061600           EXIT.
061700      *-----------------------------------------------------------------
061800       7520-WRITE-SEARCH-LINE-RTN.
061900           MOVE SPACES TO SRCH-OUTPUT-LINE.
062000           SET SRCH-TYPE-DETAIL TO TRUE.
062100           MOVE WS-ENT-TYPE-CDE (WS-PORT-IDX)   TO SRCH-SRCH-TYPE-CDE.
062200           MOVE WS-ENT-SYMBOL (WS-PORT-IDX)     TO SRCH-SRCH-SYMBOL.
062300           MOVE WS-ENT-NAME (WS-PORT-IDX)       TO SRCH-SRCH-NAME.
062400           MOVE WS-ENT-QUANTITY (WS-PORT-IDX)   TO SRCH-SRCH-QUANTITY.
062500           MOVE WS-ENT-PRICE (WS-PORT-IDX)      TO SRCH-SRCH-PRICE.
062600           MOVE WS-ENT-BOOK-VALUE (WS-PORT-IDX) TO SRCH-SRCH-BOOK-VALUE.
062700           WRITE SRCH-OUTPUT-LINE.
062800       7520-WRITE-SEARCH-LINE-EXIT.
062900           EXIT.
063000      *-----------------------------------------------------------------
063100      * SAVE. REWRITE THE MASTER FILE IN FULL FROM THE CURRENT TABLE,
063200      * CURRENT LIST ORDER. REALIZED GAIN IS DROPPED, NOT WRITTEN.
063300      *-----------------------------------------------------------------
063400       8000-SAVE-PORTFOLIO-RTN.
063500           CLOSE PORTFOLIO-MASTER-FILE.
063600           OPEN OUTPUT PORTFOLIO-MASTER-FILE.
063700           IF WS-PORTFOLIO-COUNT GREATER THAN ZERO
063800               SET WS-PORT-IDX TO 1
063900               PERFORM 8100-WRITE-ONE-POSITION-RTN
064000                   THRU 8100-WRITE-ONE-POSITION-EXIT
064100                   VARYING WS-PORT-IDX FROM 1 BY 1
064200                   UNTIL WS-PORT-IDX > WS-PORTFOLIO-COUNT
064300           END-IF.
064400       8000-SAVE-PORTFOLIO-EXIT.
064500           EXIT.
064600      *-----------------------------------------------------------------
064700       8100-WRITE-ONE-POSITION-RTN.
064800           ADD 1 TO WS-MASTER-RECORDS-WRITTEN.
064900           MOVE SPACES TO INVT-POSITION-RECORD.
065000           SET INVT-TYPE-DETAIL TO TRUE.
065100           MOVE WS-PORT-IDX TO INVT-SEQUENCE-NBR.
065200           MOVE WS-ENT-TYPE-CDE (WS-PORT-IDX) TO INVT-TYPE-CDE.
065300           MOVE WS-ENT-SYMBOL (WS-PORT-IDX)   TO INVT-SYMBOL.
065400           MOVE WS-ENT-NAME (WS-PORT-IDX)     TO INVT-NAME.
065500           MOVE WS-ENT-QUANTITY (WS-PORT-IDX) TO INVT-QUANTITY.
065600           MOVE WS-ENT-PRICE (WS-PORT-IDX)    TO INVT-PRICE.
065700           MOVE WS-ENT-BOOK-VALUE (WS-PORT-IDX) TO INVT-BOOK-VALUE.
065800           WRITE INVT-POSITION-RECORD.
065900       8100-WRITE-ONE-POSITION-EXIT.
066000           EXIT.
066100      *-----------------------------------------------------------------
066200       9000-TERMINATE-RTN.
066300           DISPLAY "TIP09 MASTER RECS READ   " WS-MASTER-RECORDS-READ.
066400           DISPLAY "TIP09 MASTER RECS WRITTEN" WS-MASTER-RECORDS-WRITTEN.
066500           CLOSE PORTFOLIO-MASTER-FILE.
066600           CLOSE TRANSACTION-FILE.
066700           CLOSE GAIN-REPORT-FILE.
066800           CLOSE SEARCH-RESULTS-FILE.
066900       9000-TERMINATE-EXIT.
067000           EXIT.
