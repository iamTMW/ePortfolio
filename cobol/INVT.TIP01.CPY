000100      *****************************************************************
000200      * INVT.TIP01  -- PORTFOLIO POSITION RECORD LAYOUT
000300      * AUTHOR.  DST.  MODIFIED BY SHREENI.
000400      * DATE WRITTEN.  07/01/2009.
000500      *-----------------------------------------------------------------
000600      * ONE 01-LEVEL PER PHYSICAL LINE-GROUP OF THE PORTFOLIO MASTER
000700      * FILE.  CARRIES THE CURRENT POSITION FOR ONE STOCK OR MUTUAL
000800      * FUND HOLDING -- TYPE, SYMBOL, NAME, QUANTITY, PRICE, BOOK
000900      * VALUE.  REALIZED GAIN IS WORKING STORAGE ONLY AND IS NEVER
001000      * WRITTEN BACK TO THIS RECORD (SEE PORT.TIP09 8000-SAVE-RTN).
001100      *-----------------------------------------------------------------
001200      * 2009-07-01 DST/SHR   ORIGINAL LAYOUT - DIRECT FINANCIAL ACTIVITY
001300      * 2009-11-09 DST/SHR   RENUMBERED FIELDS PER TA RECON REQUEST 4410
001400      * 2011-03-22 DST/KMP   TKT# TA-5571  ADDED STOCK/FUND ALIAS AREAS
001500      * 2011-03-22 DST/KMP   TKT# TA-5571  RETAIL ACCT LINE CONVERSION
001600      *****************************************************************
001700       01  INVT-POSITION-RECORD.
001800           05  INVT-RECORD-TYPE-CDE          PIC X(3).
001900               88  INVT-TYPE-DETAIL              VALUE 'PTL'.
002000           05  INVT-SEQUENCE-NBR              PIC 9(3).
002100           05  INVT-POSITION-AREA.
002200               10  INVT-TYPE-CDE              PIC X(10).
002300                   88  INVT-TYPE-IS-STOCK         VALUE 'stock     '.
002400                   88  INVT-TYPE-IS-FUND          VALUE 'mutualfund'.
002500               10  INVT-SYMBOL                PIC X(6).
002600               10  INVT-NAME                  PIC X(40).
002700               10  INVT-QUANTITY              PIC 9(7).
002800               10  INVT-PRICE                 PIC 9(7)V99.
002900               10  INVT-BOOK-VALUE            PIC S9(9)V99.
003000               10  INVT-REALIZED-GAIN         PIC S9(9)V99.
003100               10  FILLER                     PIC X(20).
003200      *-----------------------------------------------------------------
003300      * STOCK-ONLY ALIAS -- SAME STORAGE, USED BY PARAGRAPHS THAT ARE
003400      * KNOWN TO BE HANDLING A STOCK LEG SO THE DATA NAME SAYS SO.
003500      *-----------------------------------------------------------------
003600           05  INVT-STOCK-AREA REDEFINES INVT-POSITION-AREA.
003700               10  INVT-STOCK-TYPE-CDE        PIC X(10).
003800               10  INVT-STOCK-SYMBOL          PIC X(6).
003900               10  INVT-STOCK-NAME            PIC X(40).
004000               10  INVT-STOCK-QUANTITY        PIC 9(7).
004100               10  INVT-STOCK-PRICE           PIC 9(7)V99.
004200               10  INVT-STOCK-BOOK-VALUE      PIC S9(9)V99.
004300               10  INVT-STOCK-REALIZED-GAIN   PIC S9(9)V99.
004400               10  FILLER                     PIC X(20).
004500      *-----------------------------------------------------------------
004600      * MUTUAL FUND-ONLY ALIAS -- SAME STORAGE, SAME REASON AS ABOVE.
004700      *-----------------------------------------------------------------
004800           05  INVT-FUND-AREA REDEFINES INVT-POSITION-AREA.
004900               10  INVT-FUND-TYPE-CDE         PIC X(10).
005000               10  INVT-FUND-SYMBOL           PIC X(6).
005100               10  INVT-FUND-NAME             PIC X(40).
005200               10  INVT-FUND-QUANTITY         PIC 9(7).
005300               10  INVT-FUND-PRICE            PIC 9(7)V99.
005400               10  INVT-FUND-BOOK-VALUE       PIC S9(9)V99.
005500               10  INVT-FUND-REALIZED-GAIN    PIC S9(9)V99.
005600               10  FILLER                     PIC X(20).
